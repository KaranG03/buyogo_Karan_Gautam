000010******************************************************************
000020*                                                                *
000030*   PROGRAM-ID.  EVNSTCAF                                        *
000040*   ---------------------                                        *
000050*   ESTADISTICA DE MAQUINA POR VENTANA DE FECHAS                 *
000060*                                                                *
000070******************************************************************
000080 IDENTIFICATION DIVISION.
000090 PROGRAM-ID.    EVNSTCAF.
000100 AUTHOR.        R. SOSA.
000110 INSTALLATION.  DEPTO SISTEMAS - CONTROL DE PLANTA.
000120 DATE-WRITTEN.  1989-05-02.
000130 DATE-COMPILED.
000140 SECURITY.      USO INTERNO - VER MANUAL DE OPERACION LOTE 14.
000150*
000160******************************************************************
000170*  BITACORA DE CAMBIOS                                           *
000180*  -------------------                                           *
000190*  1989-05-02  R.SOSA     ALTA INICIAL. CONSULTA DE ESTADISTICA   RQ-1155 
000200*                         DE UNA MAQUINA EN UNA VENTANA DE       *
000210*                         FECHAS. RQ-1155                        *
000220*  1989-08-11  R.SOSA     SE AGREGA CONTEO DE DEFECTOS EXCLUYENDO RQ-1179 
000230*                         LOS EVENTOS CON CANT-DEFECTOS = -1      *
000240*                         (DESCONOCIDO). RQ-1179                 *
000250*  1990-12-14  H.PAZ      SE AGREGA CALCULO DE TASA DE DEFECTOS   RQ-1231 
000260*                         POR HORA Y RESGUARDO DE DIVISION POR    *
000270*                         CERO CUANDO LA VENTANA ES DE MENOS DE   *
000280*                         UN SEGUNDO. RQ-1231                     *
000290*  1992-02-19  H.PAZ      SE AGREGA CLASIFICACION DE ESTADO       RQ-1412 
000300*                         (HEALTHY / WARNING) SEGUN UMBRAL DE     *
000310*                         2.0 DEFECTOS POR HORA. RQ-1412          *
000320*  1996-03-11  M.CANALES  SE PARAMETRIZA MAQUINA/VENTANA VIA      RQ-1893 
000330*                         TARJETA DE CONTROL DDPARM. RQ-1893      *
000340*  1998-11-05  M.CANALES  REVISION Y2K. FECHAS EN MILISEGUNDOS    RQ-2077 
000350*                         DE EPOCA - SIN IMPACTO DE SIGLO.        *
000360*                         RQ-2077                                 *
000370*  2001-03-14  M.CANALES  SE AGREGA VALIDACION DE TARJETA DE      RQ-2212
000380*                         CONTROL CON CLASE DIGITOS. RQ-2212      *
000390*  2001-09-10  M.CANALES  SE UNIFICAN LAS LINEAS DEL BLOQUE DE    RQ-2245
000400*                         ESTADISTICA EN UN SOLO BUFFER CON       *
000410*                         VISTAS REDEFINIDAS POR TIPO DE VALOR    *
000420*                         (TEXTO / NUMERO CON SIGNO / CONTADOR /  *
000430*                         TASA). RQ-2245                          *
000440******************************************************************
000450*
000460*    ESTE PROGRAMA RECORRE EL MAESTRO DE EVENTOS COMPLETO,
000470*    SELECCIONA LOS EVENTOS DE UNA MAQUINA DENTRO DE LA VENTANA
000480*    DESDE/HASTA Y EMITE UN UNICO BLOQUE DE ESTADISTICA:
000490*    CANTIDAD DE EVENTOS, CANTIDAD DE DEFECTOS, TASA DE
000500*    DEFECTOS POR HORA Y ESTADO (HEALTHY / WARNING).
000510*
000520******************************************************************
000530*
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560*
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM
000590     UPSI-0 ON  STATUS IS WS-UPSI-TRAZA-ON
000600            OFF STATUS IS WS-UPSI-TRAZA-OFF
000610     CLASS DIGITOS IS '0' THRU '9'.
000620*
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650*
000660     SELECT PARM-EJECUCION ASSIGN TO DDPARM
000670     ORGANIZATION IS LINE SEQUENTIAL
000680     FILE STATUS  IS FS-PARM.
000690*
000700     SELECT MAESTRO-EVENTOS ASSIGN TO DDMAEVT
000710     ORGANIZATION IS INDEXED
000720     ACCESS       IS SEQUENTIAL
000730     RECORD KEY   IS EVT-COD-EVENTO
000740     FILE STATUS  IS FS-MAESTRO.
000750*
000760     SELECT LISTADO-STATS ASSIGN TO DDLISTA
000770     ORGANIZATION IS SEQUENTIAL
000780     FILE STATUS  IS FS-LISTADO.
000790*
000800******************************************************************
000810 DATA DIVISION.
000820 FILE SECTION.
000830*
000840 FD  PARM-EJECUCION
000850     BLOCK CONTAINS 0 RECORDS
000860     RECORDING MODE IS F.
000870 01  REG-PARM-STATS.
000880     05  PRM-COD-MAQUINA         PIC X(10).
000890     05  PRM-DESDE-MS            PIC S9(15).
000900     05  PRM-HASTA-MS            PIC S9(15).
000910     05  FILLER                  PIC X(40).
000920*
000930 01  REG-PARM-STATS-ALFA REDEFINES REG-PARM-STATS.
000940     05  FILLER                  PIC X(10).
000950     05  PRM-DESDE-MS-ALFA       PIC X(15).
000960     05  PRM-HASTA-MS-ALFA       PIC X(15).
000970     05  FILLER                  PIC X(40).
000980*
000990 FD  MAESTRO-EVENTOS
001000     BLOCK CONTAINS 0 RECORDS
001010     RECORDING MODE IS F.
001020     COPY EVENTREG.
001030*
001040 FD  LISTADO-STATS
001050     BLOCK CONTAINS 0 RECORDS
001060     RECORDING MODE IS F.
001070 01  REG-SALIDA                  PIC X(132).
001080*
001090 WORKING-STORAGE SECTION.
001100*=======================*
001110*
001120 77  FILLER  PIC X(32) VALUE '* INICIO WORKING-STORAGE EVST  *'.
001130*
001140*----------- ARCHIVOS -------------------------------------------
001150 77  FS-PARM              PIC XX  VALUE SPACES.
001160 77  FS-MAESTRO           PIC XX  VALUE SPACES.
001170 77  FS-LISTADO           PIC XX  VALUE SPACES.
001180*
001190 77  WS-STATUS-FIN        PIC X   VALUE 'N'.
001200     88  WS-FIN-LECTURA                   VALUE 'Y'.
001210     88  WS-NO-FIN-LECTURA                VALUE 'N'.
001220*
001230 77  WS-UPSI-TRAZA-ON     PIC X   VALUE 'N'.
001240 77  WS-UPSI-TRAZA-OFF    PIC X   VALUE 'Y'.
001250*
001260*----------- PARAMETROS DE LA CONSULTA -----------------------------
001270 77  WS-COD-MAQUINA        PIC X(10)        VALUE SPACES.
001280 77  WS-DESDE-MS           PIC S9(15) COMP  VALUE ZERO.
001290 77  WS-HASTA-MS           PIC S9(15) COMP  VALUE ZERO.
001300*
001310*----------- ACUMULADORES (COMP POR NORMA DE SHOP) -----------------
001320 77  WS-EVENTOS-COUNT      PIC S9(9)  COMP  VALUE ZERO.
001330 77  WS-DEFECTOS-COUNT     PIC S9(9)  COMP  VALUE ZERO.
001340*
001350*----------- CALCULO DE VENTANA Y TASA (EMPACADO, ESTILO MONTO) ----
001360 77  WS-VENTANA-SEG        PIC S9(12)      COMP     VALUE ZERO.
001370 77  WS-VENTANA-HORAS      PIC S9(7)V9999  COMP-3   VALUE ZERO.
001380 77  WS-TASA-DEFECTOS      PIC S9(9)V9999  COMP-3   VALUE ZERO.
001390*
001400 77  WS-ESTADO             PIC X(8)         VALUE SPACES.
001410*
001420******************************************************************
001430*    LAYOUT DEL BLOQUE DE ESTADISTICA DE MAQUINA.  UN SOLO
001440*    BUFFER DE 132 BYTES CON VISTAS REDEFINIDAS AGRUPADAS POR
001450*    TIPO DE VALOR (TITULO / TEXTO / NUMERO CON SIGNO / CONTADOR
001460*    / TASA).  RQ-2245.  (VER SECCION "REPORTS - MACHINE STATS
001470*    REPORT" DEL MANUAL DE OPERACION LOTE 14)
001480******************************************************************
001490*
001500 01  WS-BUF-STATS                PIC X(132).
001510*
001520 01  WS-TIT-STATS REDEFINES WS-BUF-STATS.
001530     05  FILLER                PIC X(13)  VALUE 'MACHINE STATS'.
001540     05  FILLER                PIC X(119) VALUE SPACES.
001550*
001560 01  WS-LIN-TEXTO REDEFINES WS-BUF-STATS.
001570     05  WS-LIN-ETIQUETA       PIC X(17).
001580     05  WS-LIN-TEXTO-VAL      PIC X(10).
001590     05  FILLER                PIC X(105) VALUE SPACES.
001600*
001610 01  WS-LIN-NUMERO REDEFINES WS-BUF-STATS.
001620     05  WS-LIN-ETIQUETA-N     PIC X(17).
001630     05  WS-LIN-NUMERO-VAL     PIC -(14)9.
001640     05  FILLER                PIC X(100) VALUE SPACES.
001650*
001660 01  WS-LIN-CONTADOR REDEFINES WS-BUF-STATS.
001670     05  WS-LIN-ETIQUETA-C     PIC X(17).
001680     05  WS-LIN-CONTADOR-VAL   PIC ZZZ,ZZZ,ZZ9.
001690     05  FILLER                PIC X(104) VALUE SPACES.
001700*
001710 01  WS-LIN-TASA REDEFINES WS-BUF-STATS.
001720     05  WS-LIN-ETIQUETA-T     PIC X(17).
001730     05  WS-LIN-TASA-VAL       PIC ZZZ,ZZZ,ZZ9.9999.
001740     05  FILLER                PIC X(99) VALUE SPACES.
001750*
001760 77  FILLER  PIC X(32) VALUE '* FINAL  WORKING-STORAGE EVST  *'.
001770*
001780******************************************************************
001790 PROCEDURE DIVISION.
001800*
001810 MAIN-PROGRAM-I.
001820*
001830     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
001840     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001850                            UNTIL WS-FIN-LECTURA.
001860     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001870*
001880 MAIN-PROGRAM-F.  GOBACK.
001890*
001900*-----------------------------------------------------------------
001910*    1000-INICIO-I - LEE PARAMETROS DE LA TARJETA DE CONTROL
001920*    (MAQUINA, DESDE, HASTA), ABRE EL MAESTRO Y EL LISTADO.
001930*-----------------------------------------------------------------
001940 1000-INICIO-I.
001950*
001960     SET WS-NO-FIN-LECTURA TO TRUE.
001970*
001980     OPEN INPUT PARM-EJECUCION.
001990     IF FS-PARM IS NOT EQUAL '00'
002000        DISPLAY '* ERROR EN OPEN PARM-EJECUCION = ' FS-PARM
002010        MOVE 9999 TO RETURN-CODE
002020        SET WS-FIN-LECTURA TO TRUE
002030        GO TO 1000-INICIO-F
002040     END-IF.
002050*
002060     READ PARM-EJECUCION.
002070     IF FS-PARM IS NOT EQUAL '00'
002080        DISPLAY '* ERROR EN LECTURA DE PARM-EJECUCION = ' FS-PARM
002090        MOVE 9999 TO RETURN-CODE
002100        SET WS-FIN-LECTURA TO TRUE
002110        GO TO 1000-INICIO-F
002120     END-IF.
002130*
002140     IF PRM-DESDE-MS-ALFA(1:14) IS NOT DIGITOS OR
002150        PRM-HASTA-MS-ALFA(1:14) IS NOT DIGITOS
002160        DISPLAY '* TARJETA DE CONTROL INVALIDA - VENTANA'
002170        MOVE 9999 TO RETURN-CODE
002180        SET WS-FIN-LECTURA TO TRUE
002190        GO TO 1000-INICIO-F
002200     END-IF.
002210*
002220     MOVE PRM-COD-MAQUINA TO WS-COD-MAQUINA.
002230     MOVE PRM-DESDE-MS    TO WS-DESDE-MS.
002240     MOVE PRM-HASTA-MS    TO WS-HASTA-MS.
002250     CLOSE PARM-EJECUCION.
002260*
002270     OPEN INPUT MAESTRO-EVENTOS.
002280     IF FS-MAESTRO IS NOT EQUAL '00'
002290        DISPLAY '* ERROR EN OPEN MAESTRO-EVENTOS = ' FS-MAESTRO
002300        MOVE 9999 TO RETURN-CODE
002310        SET WS-FIN-LECTURA TO TRUE
002320        GO TO 1000-INICIO-F
002330     END-IF.
002340*
002350     OPEN OUTPUT LISTADO-STATS.
002360     IF FS-LISTADO IS NOT EQUAL '00'
002370        DISPLAY '* ERROR EN OPEN LISTADO-STATS = ' FS-LISTADO
002380        MOVE 9999 TO RETURN-CODE
002390        SET WS-FIN-LECTURA TO TRUE
002400        GO TO 1000-INICIO-F
002410     END-IF.
002420*
002430     PERFORM 2100-LEER-I THRU 2100-LEER-F.
002440*
002450 1000-INICIO-F.  EXIT.
002460*
002470*-----------------------------------------------------------------
002480*    2000-PROCESO-I - PRUEBA MAQUINA Y VENTANA SOBRE EL REGISTRO
002490*    LEIDO Y ACUMULA SI CALZA. RQ-1179.
002500*-----------------------------------------------------------------
002510 2000-PROCESO-I.
002520*
002530     IF EVT-COD-MAQUINA IS EQUAL TO WS-COD-MAQUINA
002540        AND EVT-FEC-EVENTO-MS IS GREATER THAN OR EQUAL TO
002550            WS-DESDE-MS
002560        AND EVT-FEC-EVENTO-MS IS LESS THAN WS-HASTA-MS
002570        ADD 1 TO WS-EVENTOS-COUNT
002580        IF EVT-CANT-DEFECTOS IS NOT EQUAL TO -1
002590           ADD EVT-CANT-DEFECTOS TO WS-DEFECTOS-COUNT
002600        END-IF
002610     END-IF.
002620*
002630     PERFORM 2100-LEER-I THRU 2100-LEER-F.
002640*
002650 2000-PROCESO-F.  EXIT.
002660*
002670*-----------------------------------------------------------------
002680*    2100-LEER-I - LEE EL SIGUIENTE REGISTRO DEL MAESTRO EN
002690*    SECUENCIA DE CLAVE.
002700*-----------------------------------------------------------------
002710 2100-LEER-I.
002720*
002730     READ MAESTRO-EVENTOS NEXT RECORD.
002740     EVALUATE FS-MAESTRO
002750        WHEN '00'
002760           CONTINUE
002770        WHEN '10'
002780           SET WS-FIN-LECTURA TO TRUE
002790        WHEN OTHER
002800           DISPLAY '* ERROR EN LECTURA MAESTRO-EVENTOS = '
002810                    FS-MAESTRO
002820           MOVE 9999 TO RETURN-CODE
002830           SET WS-FIN-LECTURA TO TRUE
002840     END-EVALUATE.
002850*
002860 2100-LEER-F.  EXIT.
002870*
002880*-----------------------------------------------------------------
002890*    9999-FINAL-I - CALCULA LA TASA DE DEFECTOS POR HORA Y EL
002900*    ESTADO, IMPRIME EL BLOQUE Y CIERRA LOS ARCHIVOS.
002910*-----------------------------------------------------------------
002920 9999-FINAL-I.
002930*
002940     PERFORM 9100-CALCULAR-TASA-I THRU 9100-CALCULAR-TASA-F.
002950*
002960     WRITE REG-SALIDA FROM WS-TIT-STATS AFTER C01.
002970*
002980     MOVE '  MACHINE-ID   : ' TO WS-LIN-ETIQUETA.
002990     MOVE WS-COD-MAQUINA      TO WS-LIN-TEXTO-VAL.
003000     WRITE REG-SALIDA FROM WS-LIN-TEXTO  AFTER 1.
003010*
003020     MOVE '  WINDOW-START : ' TO WS-LIN-ETIQUETA-N.
003030     MOVE WS-DESDE-MS         TO WS-LIN-NUMERO-VAL.
003040     WRITE REG-SALIDA FROM WS-LIN-NUMERO AFTER 1.
003050*
003060     MOVE '  WINDOW-END   : ' TO WS-LIN-ETIQUETA-N.
003070     MOVE WS-HASTA-MS         TO WS-LIN-NUMERO-VAL.
003080     WRITE REG-SALIDA FROM WS-LIN-NUMERO AFTER 1.
003090*
003100     MOVE '  EVENTS-COUNT : ' TO WS-LIN-ETIQUETA-C.
003110     MOVE WS-EVENTOS-COUNT    TO WS-LIN-CONTADOR-VAL.
003120     WRITE REG-SALIDA FROM WS-LIN-CONTADOR AFTER 1.
003130*
003140     MOVE '  DEFECTS-COUNT: ' TO WS-LIN-ETIQUETA-C.
003150     MOVE WS-DEFECTOS-COUNT   TO WS-LIN-CONTADOR-VAL.
003160     WRITE REG-SALIDA FROM WS-LIN-CONTADOR AFTER 1.
003170*
003180     MOVE '  AVG-DEFECT-RT: ' TO WS-LIN-ETIQUETA-T.
003190     MOVE WS-TASA-DEFECTOS    TO WS-LIN-TASA-VAL.
003200     WRITE REG-SALIDA FROM WS-LIN-TASA   AFTER 1.
003210*
003220     MOVE '  STATUS       : ' TO WS-LIN-ETIQUETA.
003230     MOVE WS-ESTADO           TO WS-LIN-TEXTO-VAL.
003240     WRITE REG-SALIDA FROM WS-LIN-TEXTO  AFTER 1.
003250*
003260     CLOSE MAESTRO-EVENTOS.
003270     CLOSE LISTADO-STATS.
003280*
003290     DISPLAY 'ESTADISTICA DE MAQUINA - FIN DE PROCESO'.
003300     DISPLAY 'EVENTOS  : ' WS-EVENTOS-COUNT.
003310     DISPLAY 'DEFECTOS : ' WS-DEFECTOS-COUNT.
003320*
003330 9999-FINAL-F.  EXIT.
003340*
003350*-----------------------------------------------------------------
003360*    9100-CALCULAR-TASA-I - VENTANA EN SEGUNDOS ENTEROS, LUEGO
003370*    HORAS (RESGUARDO DE VENTANA CERO), TASA DE DEFECTOS POR
003380*    HORA REDONDEADA AL 4TO DECIMAL Y ESTADO SEGUN UMBRAL 2.0.
003390*    RQ-1231 / RQ-1412.
003400*-----------------------------------------------------------------
003410 9100-CALCULAR-TASA-I.
003420*
003430     COMPUTE WS-VENTANA-SEG =
003440             (WS-HASTA-MS - WS-DESDE-MS) / 1000.
003450*
003460     IF WS-VENTANA-SEG IS EQUAL TO ZERO
003470        MOVE 1 TO WS-VENTANA-HORAS
003480     ELSE
003490        COMPUTE WS-VENTANA-HORAS ROUNDED =
003500                WS-VENTANA-SEG / 3600
003510     END-IF.
003520*
003530     COMPUTE WS-TASA-DEFECTOS ROUNDED =
003540             WS-DEFECTOS-COUNT / WS-VENTANA-HORAS.
003550*
003560     IF WS-TASA-DEFECTOS IS LESS THAN 2.0
003570        MOVE 'Healthy' TO WS-ESTADO
003580     ELSE
003590        MOVE 'Warning' TO WS-ESTADO
003600     END-IF.
003610*
003620 9100-CALCULAR-TASA-F.  EXIT.
003630
