000010******************************************************************
000020*                                                                *
000030*   PROGRAM-ID.  EVNTDCAF                                        *
000040*   ---------------------                                        *
000050*   RANKING DE LINEAS DE PRODUCCION POR CANTIDAD DE DEFECTOS      *
000060*                                                                *
000070******************************************************************
000080 IDENTIFICATION DIVISION.
000090 PROGRAM-ID.    EVNTDCAF.
000100 AUTHOR.        R. SOSA.
000110 INSTALLATION.  DEPTO SISTEMAS - CONTROL DE PLANTA.
000120 DATE-WRITTEN.  1989-04-25.
000130 DATE-COMPILED.
000140 SECURITY.      USO INTERNO - VER MANUAL DE OPERACION LOTE 14.
000150*
000160******************************************************************
000170*  BITACORA DE CAMBIOS                                           *
000180*  -------------------                                           *
000190*  1989-04-25  R.SOSA     ALTA INICIAL. LISTADO DE LINEAS CON     RQ-1152 
000200*                         MAS DEFECTOS EN UNA VENTANA DE FECHAS.  *
000210*                         RQ-1152                                 *
000220*  1989-07-19  R.SOSA     SE AGREGA PARAMETRO LIMITE N (TOPE DE   RQ-1171 
000230*                         LINEAS A IMPRIMIR); POR DEFECTO 10.     *
000240*                         RQ-1171                                 *
000250*  1990-11-06  H.PAZ      LOS EVENTOS CON CANT-DEFECTOS = -1      RQ-1226 
000260*                         (DESCONOCIDO) SUMAN 0 AL TOTAL PERO     *
000270*                         SIGUEN CONTANDO PARA EVENT-COUNT.       *
000280*                         RQ-1226                                 *
000290*  1992-02-19  H.PAZ      SE AGREGA COLUMNA DEFECTS-PCT AL        RQ-1409 
000300*                         LISTADO (TOTAL-DEFECTOS * 100 / EVENT-  *
000310*                         COUNT, 2 DECIMALES). RQ-1409             *
000320*  1994-07-28  H.PAZ      EL ORDEN DESCENDENTE POR TOTAL-DEFECTOS RQ-1673 
000330*                         DEBE SER ESTABLE - LAS LINEAS EMPATADAS *
000340*                         CONSERVAN EL ORDEN EN QUE SE ENCONTRARON*
000350*                         EN EL MAESTRO. RQ-1673                  *
000360*  1996-03-11  M.CANALES  SE PARAMETRIZA DESDE/HASTA/LIMITE VIA   RQ-1891 
000370*                         TARJETA DE CONTROL DDPARM. RQ-1891      *
000380*  1998-11-05  M.CANALES  REVISION Y2K. FECHAS EN MILISEGUNDOS    RQ-2076 
000390*                         DE EPOCA - SIN IMPACTO DE SIGLO.        *
000400*                         RQ-2076                                 *
000410*  2001-03-14  M.CANALES  SE AGREGA VALIDACION DE TARJETA DE      RQ-2211
000420*                         CONTROL CON CLASE DIGITOS. RQ-2211      *
000430*  2001-09-10  M.CANALES  SE UNIFICAN TITULO Y DETALLE DEL        RQ-2246
000440*                         LISTADO EN UN SOLO BUFFER CON VISTAS    *
000450*                         REDEFINIDAS (ANTES ERAN DOS GRUPOS 01   *
000460*                         SEPARADOS SIN RELACION ENTRE SI).       *
000470*                         RQ-2246                                 *
000480*  2001-10-02  M.CANALES  9220-COMPARAR-CANDIDATO-I NO USABA      RQ-2249
000490*                         TL-SEQ Y EL EMPATE QUEDABA A MERCED     *
000500*                         DEL INTERCAMBIO; SE AGREGA TL-SEQ COMO  *
000510*                         CLAVE SECUNDARIA PARA CUMPLIR EL ORDEN  *
000520*                         ESTABLE DE RQ-1673. DE PASO, LIMITE     *
000530*                         DEJA DE SER OBLIGATORIO EN LA TARJETA   *
000540*                         DE CONTROL: EN BLANCO O NO NUMERICO SE  *
000550*                         RESPETA EL DEFECTO DE 10 EN VEZ DE      *
000560*                         ABORTAR EL JOB. RQ-2249                 *
000570******************************************************************
000580*
000590*    ESTE PROGRAMA RECORRE EL MAESTRO DE EVENTOS COMPLETO,
000600*    SELECCIONA LOS EVENTOS DE LA VENTANA DESDE/HASTA (TODAS
000610*    LAS MAQUINAS Y LINEAS), ACUMULA POR LINEA DE PRODUCCION Y
000620*    EMITE LAS N LINEAS CON MAS DEFECTOS, ORDEN DESCENDENTE Y
000630*    ESTABLE EN CASO DE EMPATE.
000640*
000650******************************************************************
000660*
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690*
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM
000720     UPSI-0 ON  STATUS IS WS-UPSI-TRAZA-ON
000730            OFF STATUS IS WS-UPSI-TRAZA-OFF
000740     CLASS DIGITOS IS '0' THRU '9'.
000750*
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780*
000790     SELECT PARM-EJECUCION ASSIGN TO DDPARM
000800     ORGANIZATION IS LINE SEQUENTIAL
000810     FILE STATUS  IS FS-PARM.
000820*
000830     SELECT MAESTRO-EVENTOS ASSIGN TO DDMAEVT
000840     ORGANIZATION IS INDEXED
000850     ACCESS       IS SEQUENTIAL
000860     RECORD KEY   IS EVT-COD-EVENTO
000870     FILE STATUS  IS FS-MAESTRO.
000880*
000890     SELECT LISTADO-TOPDEF ASSIGN TO DDLISTA
000900     ORGANIZATION IS SEQUENTIAL
000910     FILE STATUS  IS FS-LISTADO.
000920*
000930******************************************************************
000940 DATA DIVISION.
000950 FILE SECTION.
000960*
000970 FD  PARM-EJECUCION
000980     BLOCK CONTAINS 0 RECORDS
000990     RECORDING MODE IS F.
001000 01  REG-PARM-TOPDEF.
001010     05  PRM-DESDE-MS            PIC S9(15).
001020     05  PRM-HASTA-MS            PIC S9(15).
001030     05  PRM-LIMITE              PIC 9(4).
001040     05  FILLER                  PIC X(46).
001050*
001060 01  REG-PARM-TOPDEF-ALFA REDEFINES REG-PARM-TOPDEF.
001070     05  PRM-DESDE-MS-ALFA       PIC X(15).
001080     05  PRM-HASTA-MS-ALFA       PIC X(15).
001090     05  PRM-LIMITE-ALFA         PIC X(04).
001100     05  FILLER                  PIC X(46).
001110*
001120 FD  MAESTRO-EVENTOS
001130     BLOCK CONTAINS 0 RECORDS
001140     RECORDING MODE IS F.
001150     COPY EVENTREG.
001160*
001170 FD  LISTADO-TOPDEF
001180     BLOCK CONTAINS 0 RECORDS
001190     RECORDING MODE IS F.
001200 01  REG-SALIDA                  PIC X(132).
001210*
001220 WORKING-STORAGE SECTION.
001230*=======================*
001240*
001250 77  FILLER  PIC X(32) VALUE '* INICIO WORKING-STORAGE EVTD  *'.
001260*
001270*----------- ARCHIVOS -------------------------------------------
001280 77  FS-PARM              PIC XX  VALUE SPACES.
001290 77  FS-MAESTRO           PIC XX  VALUE SPACES.
001300 77  FS-LISTADO           PIC XX  VALUE SPACES.
001310*
001320 77  WS-STATUS-FIN        PIC X   VALUE 'N'.
001330     88  WS-FIN-LECTURA                   VALUE 'Y'.
001340     88  WS-NO-FIN-LECTURA                VALUE 'N'.
001350*
001360 77  WS-UPSI-TRAZA-ON     PIC X   VALUE 'N'.
001370 77  WS-UPSI-TRAZA-OFF    PIC X   VALUE 'Y'.
001380*
001390*----------- VARIABLES  -------------------------------------------
001400 77  WS-LINEA-ENCONTRADA-SW PIC X VALUE 'N'.
001410     88  WS-LINEA-ENCONTRADA              VALUE 'Y'.
001420     88  WS-LINEA-NO-ENCONTRADA           VALUE 'N'.
001430*
001440 77  WS-DESDE-MS           PIC S9(15) COMP  VALUE ZERO.
001450 77  WS-HASTA-MS           PIC S9(15) COMP  VALUE ZERO.
001460 77  WS-LIMITE             PIC S9(4)  COMP  VALUE 10.
001470 77  WS-LIMITE-IMPR        PIC S9(4)  COMP  VALUE ZERO.
001480*
001490*----------- SUBINDICES Y CONTADORES DE LA TABLA (COMP) ----------
001500 77  WS-IX                 PIC S9(4)  COMP  VALUE ZERO.
001510 77  WS-JX                 PIC S9(4)  COMP  VALUE ZERO.
001520 77  WS-IX-ENCONTRADO      PIC S9(4)  COMP  VALUE ZERO.
001530 77  WS-IX-MEJOR           PIC S9(4)  COMP  VALUE ZERO.
001540 77  WS-CANT-LINEAS        PIC S9(4)  COMP  VALUE ZERO.
001550*
001560******************************************************************
001570*    TABLA DE ACUMULACION POR LINEA DE PRODUCCION - IDIOMA DE
001580*    TABLA EN MEMORIA TOMADO PRESTADO PARA ESTE LISTADO; EL
001590*    RESTO DEL SHOP NO AGRUPA EN MEMORIA, LEE Y ROMPE POR
001600*    CONTROL DIRECTO CONTRA UN ARCHIVO YA ORDENADO. AQUI NO
001610*    ALCANZA PORQUE EL MAESTRO NO VIENE ORDENADO POR LINEA.
001620******************************************************************
001630*
001640 01  WS-TAB-LINEAS.
001650     05  TL-ENTRADA OCCURS 200 TIMES
001660                    INDEXED BY WS-INX-TABLA.
001670         10  TL-LINE-ID            PIC X(10).
001680         10  TL-SEQ                PIC S9(4)  COMP.
001690         10  TL-TOTAL-DEFECTOS     PIC S9(9)  COMP.
001700         10  TL-EVENT-COUNT        PIC S9(9)  COMP.
001710         10  TL-DEFECTS-PCT        PIC S9(7)V99 COMP-3.
001720         10  FILLER                PIC X(06).
001730*
001740 01  WS-TEMP-ENTRADA.
001750     05  TT-LINE-ID                PIC X(10).
001760     05  TT-SEQ                    PIC S9(4)  COMP.
001770     05  TT-TOTAL-DEFECTOS         PIC S9(9)  COMP.
001780     05  TT-EVENT-COUNT            PIC S9(9)  COMP.
001790     05  TT-DEFECTS-PCT            PIC S9(7)V99 COMP-3.
001800     05  FILLER                    PIC X(06).
001810*
001820******************************************************************
001830*    LAYOUT DEL TITULO Y DETALLE DEL LISTADO DE RANKING - UN
001840*    SOLO BUFFER DE 132 BYTES CON DOS VISTAS REDEFINIDAS.
001850*    RQ-2246. (VER SECCION "REPORTS - TOP DEFECT LINES REPORT"
001860*    DEL MANUAL DE OPERACION LOTE 14)
001870******************************************************************
001880*
001890 01  WS-BUF-TOPDEF               PIC X(132).
001900*
001910 01  WS-TITULO-TOPDEF REDEFINES WS-BUF-TOPDEF.
001920     05  FILLER  PIC X(51) VALUE
001930         'LINE-ID     TOTAL-DEFECTS  EVENT-COUNT  DEFECTS-PCT'.
001940     05  FILLER  PIC X(81) VALUE SPACES.
001950*
001960 01  WS-REG-TOPDEF REDEFINES WS-BUF-TOPDEF.
001970     05  TD-LINE-ID                PIC X(10).
001980     05  FILLER                    PIC X(02) VALUE SPACES.
001990     05  TD-TOTAL-DEFECTOS         PIC ZZZ,ZZZ,ZZ9.
002000     05  FILLER                    PIC X(04) VALUE SPACES.
002010     05  TD-EVENT-COUNT            PIC ZZZ,ZZZ,ZZ9.
002020     05  FILLER                    PIC X(02) VALUE SPACES.
002030     05  TD-DEFECTS-PCT            PIC ZZZ,ZZ9.99.
002040     05  FILLER                    PIC X(82) VALUE SPACES.
002050*
002060 77  FILLER  PIC X(32) VALUE '* FINAL  WORKING-STORAGE EVTD  *'.
002070*
002080******************************************************************
002090 PROCEDURE DIVISION.
002100*
002110 MAIN-PROGRAM-I.
002120*
002130     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
002140     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
002150                            UNTIL WS-FIN-LECTURA.
002160     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
002170*
002180 MAIN-PROGRAM-F.  GOBACK.
002190*
002200*-----------------------------------------------------------------
002210*    1000-INICIO-I - LEE PARAMETROS DE LA TARJETA DE CONTROL
002220*    (DESDE, HASTA, LIMITE), ABRE EL MAESTRO Y EL LISTADO.
002230*-----------------------------------------------------------------
002240 1000-INICIO-I.
002250*
002260     SET WS-NO-FIN-LECTURA TO TRUE.
002270*
002280     OPEN INPUT PARM-EJECUCION.
002290     IF FS-PARM IS NOT EQUAL '00'
002300        DISPLAY '* ERROR EN OPEN PARM-EJECUCION = ' FS-PARM
002310        MOVE 9999 TO RETURN-CODE
002320        SET WS-FIN-LECTURA TO TRUE
002330        GO TO 1000-INICIO-F
002340     END-IF.
002350*
002360     READ PARM-EJECUCION.
002370     IF FS-PARM IS NOT EQUAL '00'
002380        DISPLAY '* ERROR EN LECTURA DE PARM-EJECUCION = ' FS-PARM
002390        MOVE 9999 TO RETURN-CODE
002400        SET WS-FIN-LECTURA TO TRUE
002410        GO TO 1000-INICIO-F
002420     END-IF.
002430*
002440     IF PRM-DESDE-MS-ALFA(1:14)  IS NOT DIGITOS OR
002450        PRM-HASTA-MS-ALFA(1:14)  IS NOT DIGITOS
002460        DISPLAY '* TARJETA DE CONTROL INVALIDA - PARAMETROS'
002470        MOVE 9999 TO RETURN-CODE
002480        SET WS-FIN-LECTURA TO TRUE
002490        GO TO 1000-INICIO-F
002500     END-IF.
002510*
002520     MOVE PRM-DESDE-MS TO WS-DESDE-MS.
002530     MOVE PRM-HASTA-MS TO WS-HASTA-MS.
002540*
002550*        LIMITE ES OPCIONAL EN LA TARJETA DE CONTROL; SI VIENE
002560*        EN BLANCO O CON BASURA NO NUMERICA SE MANTIENE EL
002570*        DEFECTO DE 10 DECLARADO EN WS-LIMITE (RQ-2249). NO ES
002580*        CAUSAL DE TARJETA DE CONTROL INVALIDA.
002590     IF PRM-LIMITE-ALFA IS DIGITOS
002600        MOVE PRM-LIMITE TO WS-LIMITE
002610     END-IF.
002620*
002630     CLOSE PARM-EJECUCION.
002640*
002650     OPEN INPUT MAESTRO-EVENTOS.
002660     IF FS-MAESTRO IS NOT EQUAL '00'
002670        DISPLAY '* ERROR EN OPEN MAESTRO-EVENTOS = ' FS-MAESTRO
002680        MOVE 9999 TO RETURN-CODE
002690        SET WS-FIN-LECTURA TO TRUE
002700        GO TO 1000-INICIO-F
002710     END-IF.
002720*
002730     OPEN OUTPUT LISTADO-TOPDEF.
002740     IF FS-LISTADO IS NOT EQUAL '00'
002750        DISPLAY '* ERROR EN OPEN LISTADO-TOPDEF = ' FS-LISTADO
002760        MOVE 9999 TO RETURN-CODE
002770        SET WS-FIN-LECTURA TO TRUE
002780        GO TO 1000-INICIO-F
002790     END-IF.
002800*
002810     PERFORM 2100-LEER-I THRU 2100-LEER-F.
002820*
002830 1000-INICIO-F.  EXIT.
002840*
002850*-----------------------------------------------------------------
002860*    2000-PROCESO-I - PRUEBA LA VENTANA DESDE/HASTA SOBRE EL
002870*    REGISTRO LEIDO Y, SI CALZA, LO ACUMULA POR LINEA.
002880*-----------------------------------------------------------------
002890 2000-PROCESO-I.
002900*
002910     IF EVT-FEC-EVENTO-MS IS GREATER THAN OR EQUAL TO WS-DESDE-MS
002920        AND EVT-FEC-EVENTO-MS IS LESS THAN WS-HASTA-MS
002930        PERFORM 2300-ACUMULAR-LINEA-I THRU 2300-ACUMULAR-LINEA-F
002940     END-IF.
002950*
002960     PERFORM 2100-LEER-I THRU 2100-LEER-F.
002970*
002980 2000-PROCESO-F.  EXIT.
002990*
003000*-----------------------------------------------------------------
003010*    2100-LEER-I - LEE EL SIGUIENTE REGISTRO DEL MAESTRO EN
003020*    SECUENCIA DE CLAVE.
003030*-----------------------------------------------------------------
003040 2100-LEER-I.
003050*
003060     READ MAESTRO-EVENTOS NEXT RECORD.
003070     EVALUATE FS-MAESTRO
003080        WHEN '00'
003090           CONTINUE
003100        WHEN '10'
003110           SET WS-FIN-LECTURA TO TRUE
003120        WHEN OTHER
003130           DISPLAY '* ERROR EN LECTURA MAESTRO-EVENTOS = '
003140                    FS-MAESTRO
003150           MOVE 9999 TO RETURN-CODE
003160           SET WS-FIN-LECTURA TO TRUE
003170     END-EVALUATE.
003180*
003190 2100-LEER-F.  EXIT.
003200*
003210*-----------------------------------------------------------------
003220*    2300-ACUMULAR-LINEA-I - BUSCA LA LINEA EN LA TABLA; SI YA
003230*    EXISTE SUMA, SI NO EXISTE AGREGA UNA ENTRADA NUEVA AL
003240*    FINAL (EL FINAL DE TABLA ES EL ORDEN DE ENCUENTRO).
003250*    RQ-1226.
003260*-----------------------------------------------------------------
003270 2300-ACUMULAR-LINEA-I.
003280*
003290     SET WS-LINEA-NO-ENCONTRADA TO TRUE.
003300     MOVE ZERO TO WS-IX-ENCONTRADO.
003310*
003320     PERFORM 2310-BUSCAR-LINEA-I THRU 2310-BUSCAR-LINEA-F
003330             VARYING WS-IX FROM 1 BY 1
003340             UNTIL WS-IX > WS-CANT-LINEAS
003350                OR WS-LINEA-ENCONTRADA.
003360*
003370     IF WS-LINEA-ENCONTRADA
003380        ADD 1 TO TL-EVENT-COUNT(WS-IX-ENCONTRADO)
003390        IF EVT-CANT-DEFECTOS IS NOT EQUAL TO -1
003400           ADD EVT-CANT-DEFECTOS
003410              TO TL-TOTAL-DEFECTOS(WS-IX-ENCONTRADO)
003420        END-IF
003430     ELSE
003440        ADD 1 TO WS-CANT-LINEAS
003450        MOVE EVT-COD-LINEA  TO TL-LINE-ID(WS-CANT-LINEAS)
003460        MOVE WS-CANT-LINEAS TO TL-SEQ(WS-CANT-LINEAS)
003470        MOVE 1              TO TL-EVENT-COUNT(WS-CANT-LINEAS)
003480        IF EVT-CANT-DEFECTOS IS NOT EQUAL TO -1
003490           MOVE EVT-CANT-DEFECTOS
003500              TO TL-TOTAL-DEFECTOS(WS-CANT-LINEAS)
003510        ELSE
003520           MOVE ZERO TO TL-TOTAL-DEFECTOS(WS-CANT-LINEAS)
003530        END-IF
003540     END-IF.
003550*
003560 2300-ACUMULAR-LINEA-F.  EXIT.
003570*
003580*-----------------------------------------------------------------
003590*    2310-BUSCAR-LINEA-I - COMPARA EL CODIGO DE LINEA DEL
003600*    REGISTRO CONTRA LA ENTRADA WS-IX DE LA TABLA.
003610*-----------------------------------------------------------------
003620 2310-BUSCAR-LINEA-I.
003630*
003640     IF TL-LINE-ID(WS-IX) IS EQUAL TO EVT-COD-LINEA
003650        SET WS-LINEA-ENCONTRADA TO TRUE
003660        MOVE WS-IX TO WS-IX-ENCONTRADO
003670     END-IF.
003680*
003690 2310-BUSCAR-LINEA-F.  EXIT.
003700*
003710*-----------------------------------------------------------------
003720*    9999-FINAL-I - CALCULA PORCENTAJES, ORDENA LA TABLA,
003730*    IMPRIME EL LISTADO Y CIERRA LOS ARCHIVOS.
003740*-----------------------------------------------------------------
003750 9999-FINAL-I.
003760*
003770     PERFORM 9100-CALCULAR-PORCENTAJE-I
003780             THRU 9100-CALCULAR-PORCENTAJE-F
003790             VARYING WS-IX FROM 1 BY 1
003800             UNTIL WS-IX > WS-CANT-LINEAS.
003810*
003820     PERFORM 9200-ORDENAR-TABLA-I THRU 9200-ORDENAR-TABLA-F.
003830     PERFORM 9300-IMPRIMIR-TABLA-I THRU 9300-IMPRIMIR-TABLA-F.
003840*
003850     CLOSE MAESTRO-EVENTOS.
003860     CLOSE LISTADO-TOPDEF.
003870*
003880     DISPLAY 'RANKING DE LINEAS - FIN DE PROCESO'.
003890     DISPLAY 'LINEAS ENCONTRADAS : ' WS-CANT-LINEAS.
003900*
003910 9999-FINAL-F.  EXIT.
003920*
003930*-----------------------------------------------------------------
003940*    9100-CALCULAR-PORCENTAJE-I - DEFECTS-PERCENT = TOTAL X 100
003950*    / EVENT-COUNT, REDONDEO NORMAL AL 2DO DECIMAL. RQ-1409.
003960*-----------------------------------------------------------------
003970 9100-CALCULAR-PORCENTAJE-I.
003980*
003990     IF TL-EVENT-COUNT(WS-IX) IS EQUAL TO ZERO
004000        MOVE ZERO TO TL-DEFECTS-PCT(WS-IX)
004010     ELSE
004020        COMPUTE TL-DEFECTS-PCT(WS-IX) ROUNDED =
004030           (TL-TOTAL-DEFECTOS(WS-IX) * 100) /
004040            TL-EVENT-COUNT(WS-IX)
004050     END-IF.
004060*
004070 9100-CALCULAR-PORCENTAJE-F.  EXIT.
004080*
004090*-----------------------------------------------------------------
004100*    9200-ORDENAR-TABLA-I - ORDENAMIENTO POR SELECCION,
004110*    DESCENDENTE POR TOTAL-DEFECTOS. 9220-COMPARAR-CANDIDATO-I
004120*    USA TL-SEQ ASCENDENTE COMO CLAVE SECUNDARIA, POR LO QUE
004130*    LAS LINEAS EMPATADAS CONSERVAN SU ORDEN DE ENCUENTRO
004140*    (TL-SEQ). RQ-1673, RQ-2249.
004150*-----------------------------------------------------------------
004160 9200-ORDENAR-TABLA-I.
004170*
004180     PERFORM 9210-ORDENAR-POSICION-I THRU 9210-ORDENAR-POSICION-F
004190             VARYING WS-IX FROM 1 BY 1
004200             UNTIL WS-IX >= WS-CANT-LINEAS.
004210*
004220 9200-ORDENAR-TABLA-F.  EXIT.
004230*
004240 9210-ORDENAR-POSICION-I.
004250*
004260     MOVE WS-IX TO WS-IX-MEJOR.
004270*
004280     PERFORM 9220-COMPARAR-CANDIDATO-I
004290             THRU 9220-COMPARAR-CANDIDATO-F
004300             VARYING WS-JX FROM WS-IX BY 1
004310             UNTIL WS-JX > WS-CANT-LINEAS.
004320*
004330     IF WS-IX-MEJOR IS NOT EQUAL TO WS-IX
004340        PERFORM 9230-INTERCAMBIAR-I THRU 9230-INTERCAMBIAR-F
004350     END-IF.
004360*
004370 9210-ORDENAR-POSICION-F.  EXIT.
004380*
004390 9220-COMPARAR-CANDIDATO-I.
004400*
004410*        DESCENDENTE POR TOTAL-DEFECTOS; A IGUALDAD DE TOTAL
004420*        DECIDE TL-SEQ ASCENDENTE (LA ENTRADA ENCONTRADA PRIMERO
004430*        EN EL MAESTRO GANA EL EMPATE). RQ-2249.
004440     IF TL-TOTAL-DEFECTOS(WS-JX)
004450        IS GREATER THAN TL-TOTAL-DEFECTOS(WS-IX-MEJOR)
004460        MOVE WS-JX TO WS-IX-MEJOR
004470     ELSE
004480        IF TL-TOTAL-DEFECTOS(WS-JX)
004490           IS EQUAL TO TL-TOTAL-DEFECTOS(WS-IX-MEJOR)
004500           AND TL-SEQ(WS-JX) IS LESS THAN TL-SEQ(WS-IX-MEJOR)
004510           MOVE WS-JX TO WS-IX-MEJOR
004520        END-IF
004530     END-IF.
004540*
004550 9220-COMPARAR-CANDIDATO-F.  EXIT.
004560*
004570 9230-INTERCAMBIAR-I.
004580*
004590     MOVE TL-ENTRADA(WS-IX)       TO WS-TEMP-ENTRADA.
004600     MOVE TL-ENTRADA(WS-IX-MEJOR) TO TL-ENTRADA(WS-IX).
004610     MOVE WS-TEMP-ENTRADA         TO TL-ENTRADA(WS-IX-MEJOR).
004620*
004630 9230-INTERCAMBIAR-F.  EXIT.
004640*
004650*-----------------------------------------------------------------
004660*    9300-IMPRIMIR-TABLA-I - IMPRIME EL TITULO Y LAS PRIMERAS
004670*    LIMITE LINEAS DE LA TABLA YA ORDENADA.
004680*-----------------------------------------------------------------
004690 9300-IMPRIMIR-TABLA-I.
004700*
004710     WRITE REG-SALIDA FROM WS-TITULO-TOPDEF AFTER C01.
004720*
004730     IF WS-CANT-LINEAS IS LESS THAN WS-LIMITE
004740        MOVE WS-CANT-LINEAS TO WS-LIMITE-IMPR
004750     ELSE
004760        MOVE WS-LIMITE      TO WS-LIMITE-IMPR
004770     END-IF.
004780*
004790     PERFORM 9310-IMPRIMIR-LINEA-I THRU 9310-IMPRIMIR-LINEA-F
004800             VARYING WS-IX FROM 1 BY 1
004810             UNTIL WS-IX > WS-LIMITE-IMPR.
004820*
004830 9300-IMPRIMIR-TABLA-F.  EXIT.
004840*
004850 9310-IMPRIMIR-LINEA-I.
004860*
004870     MOVE TL-LINE-ID(WS-IX)        TO TD-LINE-ID.
004880     MOVE TL-TOTAL-DEFECTOS(WS-IX) TO TD-TOTAL-DEFECTOS.
004890     MOVE TL-EVENT-COUNT(WS-IX)    TO TD-EVENT-COUNT.
004900     MOVE TL-DEFECTS-PCT(WS-IX)    TO TD-DEFECTS-PCT.
004910     WRITE REG-SALIDA FROM WS-REG-TOPDEF AFTER 1.
004920*
004930 9310-IMPRIMIR-LINEA-F.  EXIT.
004940
