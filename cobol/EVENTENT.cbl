000010******************************************************************
000020*                                                                *
000030*   COPY EVENTENT                                                *
000040*   =============                                                *
000050*   LAYOUT DEL REGISTRO DE ENTRADA DEL LOTE DE EVENTOS           *
000060*   ARCHIVO EVENTOS-ENTRADA (SECUENCIAL, LARGO FIJO 94 BYTES)    *
000070*                                                                *
000080*   HISTORIA DEL LAYOUT                                          *
000090*   -------------------                                          *
000100*   1989-04-18  R.SOSA     ALTA INICIAL, MISMA FORMA FISICA QUE  *
000110*                          REG-EVENTO (COPY EVENTREG) PARA QUE   *
000120*                          LOS 94 BYTES CALCEN CAMPO A CAMPO     *
000130*   1990-09-05  R.SOSA     SE DOCUMENTA RELLENO DE RECEPCION     *
000140*   1998-11-05  M.CANALES  REVISION Y2K - SIN IMPACTO, CAMPOS    *
000150*                          DE FECHA SON MILISEGUNDOS DE EPOCA    *
000160*                                                                *
000170******************************************************************
000180*
000190*    EL LOTE DE ENTRADA NO TRAE FECHA DE RECEPCION - LA ASIGNA
000200*    EL PROGRAMA DE INGESTA (EVNINCAF) AL MOMENTO DE VALIDAR EL
000210*    REGISTRO.  EL RELLENO OCUPA EXACTAMENTE LOS 15 BYTES QUE
000220*    OCUPARIA EVT-FEC-RECEP-MS EN REG-EVENTO, PARA QUE AMBOS
000230*    LAYOUTS TENGAN EL MISMO LARGO Y LOS MISMOS DESPLAZAMIENTOS.
000240*
000250******************************************************************
000260*
000270 01  REG-EVENTO-ENTRADA.
000280     05  ENT-COD-EVENTO          PIC X(20).
000290     05  ENT-COD-MAQUINA         PIC X(10).
000300     05  ENT-COD-LINEA           PIC X(10).
000310     05  ENT-FEC-EVENTO-MS       PIC S9(15).
000320*
000330*        RELLENO - POSICION DE EVT-FEC-RECEP-MS EN EL MAESTRO,
000340*        NO VIENE EN LA ENTRADA
000350     05  FILLER                  PIC X(15).
000360*
000370     05  ENT-DURACION-MS         PIC S9(15).
000380     05  ENT-CANT-DEFECTOS       PIC S9(9).
000390         88  ENT-DEFECTO-DESCONOCIDO         VALUE -1.
000400
