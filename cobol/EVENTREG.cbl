000010******************************************************************
000020*                                                                *
000030*   COPY EVENTREG                                                *
000040*   =============                                                *
000050*   LAYOUT DEL REGISTRO MAESTRO DE EVENTOS DE PLANTA (REG-EVENTO)*
000060*   ARCHIVO MAESTRO-EVENTOS (VSAM KSDS, CLAVE EVT-COD-EVENTO)    *
000070*   LARGO DE REGISTRO: 94 BYTES                                 *
000080*                                                                *
000090*   HISTORIA DEL LAYOUT                                          *
000100*   -------------------                                          *
000110*   1989-04-11  R.SOSA     ALTA INICIAL DEL LAYOUT (RQ-1140)     *
000120*   1990-09-03  R.SOSA     SE AGREGA EVT-COD-LINEA (RQ-1206)     *
000130*   1992-02-19  H.PAZ      SE AGREGA 88 DE DEFECTO DESCONOCIDO   *
000140*   1994-07-28  H.PAZ      SE PROBO UNA VISTA REDEFINIDA DE       *
000150*                          FECHA/DURACION PARA EL REPORTE DE      *
000160*                          ESTADISTICAS; NO LLEGO A USARSE Y SE   *
000170*                          RETIRO (VER ENTRADA 2001-09-10)        *
000180*   1998-11-05  M.CANALES  REVISION Y2K DE LOS CAMPOS DE FECHA -  *
000190*                          SE CONFIRMA QUE EVT-FEC-* SON         *
000200*                          MILISEGUNDOS DESDE EPOCA, NO AAMMDD,  *
000210*                          NO REQUIERE VENTANA DE SIGLO (RQ-2075)*
000220*   2001-03-14  M.CANALES  AREA DE TRABAJO WS-EVENTO-TRABAJO     *
000230*                          PARA EL PROGRAMA DE INGESTA (RQ-2210) *
000240*   2001-09-10  M.CANALES  SE RETIRAN LAS VISTAS REDEFINIDAS Y EL *
000250*                          AREA WS-EVENTO-TRABAJO: NINGUNA SE     *
000260*                          LLEGO A REFERENCIAR DESDE LOS TRES     *
000270*                          PROGRAMAS Y ABULTABAN EL FD SIN        *
000280*                          NECESIDAD (RQ-2244). CADA PROGRAMA     *
000290*                          QUE NECESITA UN AREA DE TRABAJO PROPIA *
000300*                          LA DECLARA EN SU WORKING-STORAGE.      *
000310*                                                                *
000320******************************************************************
000330*
000340*    ESTE LAYOUT ES COMUN AL ARCHIVO MAESTRO Y A LOS TRES
000350*    PROGRAMAS DE PROCESO POR LOTES DEL SUBSISTEMA DE EVENTOS
000360*    DE MAQUINA (INGESTA, ESTADISTICA POR MAQUINA Y RANKING DE
000370*    LINEAS POR DEFECTOS).  EL PROGRAMA DE INGESTA (EVNINCAF)
000380*    ES EL UNICO QUE ABRE EL ARCHIVO EN MODO I-O; LOS PROGRAMAS
000390*    DE CONSULTA (EVNSTCAF, EVNTDCAF) LO ABREN SOLO EN INPUT.
000400*
000410******************************************************************
000420*
000430 01  REG-EVENTO.
000440*
000450*        CLAVE UNICA DEL EVENTO (OBLIGATORIO EN LA ENTRADA)
000460     05  EVT-COD-EVENTO          PIC X(20).
000470*
000480*        MAQUINA QUE GENERO EL EVENTO (OBLIGATORIO EN LA ENTRADA)
000490     05  EVT-COD-MAQUINA         PIC X(10).
000500*
000510*        LINEA DE PRODUCCION A LA QUE PERTENECE LA MAQUINA
000520     05  EVT-COD-LINEA           PIC X(10).
000530*
000540*        FECHA/HORA DEL EVENTO, MILISEGUNDOS DESDE LA EPOCA
000550     05  EVT-FEC-EVENTO-MS       PIC S9(15).
000560*
000570*        FECHA/HORA EN QUE LA INGESTA ACEPTO EL REGISTRO;
000580*        LA ASIGNA EL PROGRAMA DE INGESTA, NUNCA VIENE DE
000590*        LA ENTRADA (VER COPY EVENTENT)
000600     05  EVT-FEC-RECEP-MS        PIC S9(15).
000610*
000620*        DURACION DEL CICLO DE MAQUINA, EN MILISEGUNDOS
000630     05  EVT-DURACION-MS         PIC S9(15).
000640*
000650*        CANTIDAD DE DEFECTOS OBSERVADOS; -1 = DESCONOCIDO
000660     05  EVT-CANT-DEFECTOS       PIC S9(9).
000670         88  EVT-DEFECTO-DESCONOCIDO         VALUE -1.
