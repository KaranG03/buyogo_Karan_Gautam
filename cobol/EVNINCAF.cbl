000010******************************************************************
000020*                                                                *
000030*   PROGRAM-ID.  EVNINCAF                                        *
000040*   ---------------------                                        *
000050*   INGESTA DE LOTE DE EVENTOS DE MAQUINA - PISO DE PLANTA        *
000060*                                                                *
000070******************************************************************
000080 IDENTIFICATION DIVISION.
000090 PROGRAM-ID.    EVNINCAF.
000100 AUTHOR.        R. SOSA.
000110 INSTALLATION.  DEPTO SISTEMAS - CONTROL DE PLANTA.
000120 DATE-WRITTEN.  1989-04-18.
000130 DATE-COMPILED.
000140 SECURITY.      USO INTERNO - VER MANUAL DE OPERACION LOTE 14.
000150*
000160******************************************************************
000170*  BITACORA DE CAMBIOS                                           *
000180*  -------------------                                           *
000190*  1989-04-18  R.SOSA     ALTA INICIAL. LEE LOTE DE EVENTOS DE    RQ-1140 
000200*                         ENTRADA (DDENTRA), VALIDA, INSERTA EN   *
000210*                         EL MAESTRO VSAM (DDMAEVT). RQ-1140      *
000220*  1989-06-02  R.SOSA     SE AGREGA CHEQUEO DE DURACION DE CICLO  RQ-1163 
000230*                         FUERA DE RANGO (INVALID_DURATION).      *
000240*                         RQ-1163                                 *
000250*  1990-01-09  H.PAZ      SE AGREGA CHEQUEO DE HORA FUTURA CON    RQ-1198 
000260*                         TOLERANCIA DE RELOJ DE 15 MINUTOS       *
000270*                         (FUTURE_EVENT_TIME). RQ-1198            *
000280*  1990-09-05  R.SOSA     SE AGREGA VALIDACION DE CAMPOS          RQ-1206 
000290*                         OBLIGATORIOS (MISSING_MANDATORY_FIELDS).*
000300*                         RQ-1206                                 *
000310*  1991-05-14  H.PAZ      EL MAESTRO PASA DE SOLO-ALTA A          RQ-1340 
000320*                         ACTUALIZACION - SE AGREGA REWRITE       *
000330*                         CUANDO LA CLAVE YA EXISTE Y EL          *
000340*                         CONTENIDO DIFIERE (RQ-1340).            *
000350*  1992-02-19  H.PAZ      SE AGREGA REGLA DE DEDUPLICACION POR    RQ-1402 
000360*                         IGUALDAD DE CONTENIDO (DEDUPED) Y       *
000370*                         REGLA DE OBSOLESCENCIA POR FECHA DE     *
000380*                         RECEPCION MAS NUEVA EN EL MAESTRO.      *
000390*                         RQ-1402                                 *
000400*  1993-08-30  M.CANALES SE AGREGA ARCHIVO DE RECHAZOS (DDRECH)   RQ-1588 
000410*                         PARA IMPRIMIR DETALLE DE REGISTROS      *
000420*                         RECHAZADOS DESPUES DEL RESUMEN. RQ-1588 *
000430*  1994-07-28  H.PAZ      LA FECHA DE RECEPCION LA ASIGNA ESTE    RQ-1671 
000440*                         PROGRAMA (WS-AHORA-MS), NUNCA VIENE DE  *
000450*                         LA ENTRADA. RQ-1671                     *
000460*  1996-03-11  M.CANALES  SE PARAMETRIZA LA HORA DE PROCESO VIA   RQ-1889 
000470*                         TARJETA DE CONTROL DDPARM EN LUGAR DE   *
000480*                         RELOJ DE SISTEMA, PARA REPROCESOS.      *
000490*                         RQ-1889                                 *
000500*  1998-11-05  M.CANALES  REVISION Y2K. LOS CAMPOS DE FECHA SE    RQ-2075 
000510*                         MANEJAN COMO MILISEGUNDOS DESDE LA      *
000520*                         EPOCA (NO AAMMDD) - SIN IMPACTO DE      *
000530*                         SIGLO. SE DEJA CONSTANCIA. RQ-2075      *
000540*  2001-03-14  M.CANALES  SE AGREGA VALIDACION DE TARJETA DE      RQ-2210
000550*                         CONTROL CON CLASE DIGITOS ANTES DE      *
000560*                         CONFIAR EN LA HORA DE PROCESO. RQ-2210  *
000570*  2001-09-10  M.CANALES  SE UNIFICAN LAS LINEAS DEL RESUMEN DE   RQ-2244
000580*                         LOTE EN UN SOLO BUFFER CON VISTAS       *
000590*                         REDEFINIDAS (ANTES ERAN GRUPOS 01       *
000600*                         SEPARADOS SIN RELACION ENTRE SI).       *
000610*                         RQ-2244                                 *
000620******************************************************************
000630*
000640*    ESTE PROGRAMA CORRE COMO PRIMER PASO DEL SUBSISTEMA DE
000650*    EVENTOS DE MAQUINA. RECIBE UN LOTE DE EVENTOS GENERADOS
000660*    POR LAS MAQUINAS DE PLANTA, LOS VALIDA, ELIMINA DUPLICADOS
000670*    Y APLICA "GANA EL ULTIMO QUE ESCRIBE" SOBRE EL MAESTRO DE
000680*    EVENTOS (VSAM, CLAVE UNICA EVT-COD-EVENTO). AL FINAL EMITE
000690*    EL RESUMEN DEL LOTE Y EL DETALLE DE RECHAZOS.
000700*
000710******************************************************************
000720*
000730 ENVIRONMENT DIVISION.
000740 CONFIGURATION SECTION.
000750*
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM
000780     UPSI-0 ON  STATUS IS WS-UPSI-TRAZA-ON
000790            OFF STATUS IS WS-UPSI-TRAZA-OFF
000800     CLASS DIGITOS IS '0' THRU '9'.
000810*
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840*
000850     SELECT PARM-EJECUCION ASSIGN TO DDPARM
000860     ORGANIZATION IS LINE SEQUENTIAL
000870     FILE STATUS  IS FS-PARM.
000880*
000890     SELECT EVENTOS-ENTRADA ASSIGN TO DDENTRA
000900     ORGANIZATION IS SEQUENTIAL
000910     FILE STATUS  IS FS-ENTRADA.
000920*
000930     SELECT MAESTRO-EVENTOS ASSIGN TO DDMAEVT
000940     ORGANIZATION IS INDEXED
000950     ACCESS       IS DYNAMIC
000960     RECORD KEY   IS EVT-COD-EVENTO
000970     FILE STATUS  IS FS-MAESTRO.
000980*
000990     SELECT ARCHIVO-RECHAZOS ASSIGN TO DDRECH
001000     ORGANIZATION IS SEQUENTIAL
001010     FILE STATUS  IS FS-RECHAZOS.
001020*
001030     SELECT LISTADO-RESUMEN ASSIGN TO DDLISTA
001040     ORGANIZATION IS SEQUENTIAL
001050     FILE STATUS  IS FS-LISTADO.
001060*
001070******************************************************************
001080 DATA DIVISION.
001090 FILE SECTION.
001100*
001110 FD  PARM-EJECUCION
001120     BLOCK CONTAINS 0 RECORDS
001130     RECORDING MODE IS F.
001140 01  REG-PARM-INGESTA.
001150     05  PRM-AHORA-MS            PIC S9(15).
001160     05  FILLER                  PIC X(65).
001170*
001180 01  REG-PARM-INGESTA-ALFA REDEFINES REG-PARM-INGESTA.
001190     05  PRM-AHORA-MS-ALFA       PIC X(15).
001200     05  FILLER                  PIC X(65).
001210*
001220 FD  EVENTOS-ENTRADA
001230     BLOCK CONTAINS 0 RECORDS
001240     RECORDING MODE IS F.
001250     COPY EVENTENT.
001260*
001270 FD  MAESTRO-EVENTOS
001280     BLOCK CONTAINS 0 RECORDS
001290     RECORDING MODE IS F.
001300     COPY EVENTREG.
001310*
001320 FD  ARCHIVO-RECHAZOS
001330     BLOCK CONTAINS 0 RECORDS
001340     RECORDING MODE IS F.
001350 01  REG-RECHAZO.
001360     05  RCH-COD-EVENTO          PIC X(20).
001370     05  RCH-RAZON               PIC X(25).
001380     05  FILLER                  PIC X(35).
001390*
001400 FD  LISTADO-RESUMEN
001410     BLOCK CONTAINS 0 RECORDS
001420     RECORDING MODE IS F.
001430 01  REG-SALIDA                  PIC X(132).
001440*
001450 WORKING-STORAGE SECTION.
001460*=======================*
001470*
001480 77  FILLER  PIC X(32) VALUE '* INICIO WORKING-STORAGE EVIN  *'.
001490*
001500*----------- ARCHIVOS -------------------------------------------
001510 77  FS-PARM              PIC XX  VALUE SPACES.
001520 77  FS-ENTRADA           PIC XX  VALUE SPACES.
001530 77  FS-MAESTRO           PIC XX  VALUE SPACES.
001540 77  FS-RECHAZOS          PIC XX  VALUE SPACES.
001550 77  FS-LISTADO           PIC XX  VALUE SPACES.
001560*
001570 77  WS-STATUS-FIN        PIC X   VALUE 'N'.
001580     88  WS-FIN-LECTURA                   VALUE 'Y'.
001590     88  WS-NO-FIN-LECTURA                VALUE 'N'.
001600*
001610 77  WS-UPSI-TRAZA-ON     PIC X   VALUE 'N'.
001620 77  WS-UPSI-TRAZA-OFF    PIC X   VALUE 'Y'.
001630*
001640*----------- VARIABLES  -------------------------------------------
001650 77  WS-REG-VALIDO-SW     PIC X   VALUE 'Y'.
001660     88  WS-REG-ES-VALIDO                 VALUE 'Y'.
001670     88  WS-REG-NO-ES-VALIDO              VALUE 'N'.
001680*
001690 77  WS-REG-EXISTE-SW     PIC X   VALUE 'N'.
001700     88  WS-REG-EXISTE                    VALUE 'Y'.
001710     88  WS-REG-NO-EXISTE                 VALUE 'N'.
001720*
001730 77  WS-RAZON-RECHAZO     PIC X(25) VALUE SPACES.
001740*
001750*----------- HORA DE PROCESO Y CONSTANTES DE NEGOCIO -------------
001760 77  WS-AHORA-MS           PIC S9(15) COMP    VALUE ZERO.
001770 77  WS-LIMITE-FUTURO-MS   PIC S9(15) COMP    VALUE ZERO.
001780 77  WS-TOLERANCIA-MS      PIC S9(15) COMP    VALUE +900000.
001790 77  WS-MAX-DURACION-MS    PIC S9(15) COMP    VALUE +21600000.
001800*
001810*----------- ACUMULADORES DEL RESUMEN (COMP POR NORMA DE SHOP) ---
001820 77  WS-ACEPTADOS          PIC S9(9) COMP     VALUE ZERO.
001830 77  WS-DEDUPLICADOS       PIC S9(9) COMP     VALUE ZERO.
001840 77  WS-ACTUALIZADOS       PIC S9(9) COMP     VALUE ZERO.
001850 77  WS-RECHAZADOS         PIC S9(9) COMP     VALUE ZERO.
001860*
001870*----------- COPIA DE TRABAJO DEL REGISTRO DE ENTRADA -------------
001880 01  WS-EVENTO-VALIDANDO.
001890     05  WSV-COD-EVENTO        PIC X(20).
001900     05  WSV-COD-MAQUINA       PIC X(10).
001910     05  WSV-COD-LINEA         PIC X(10).
001920     05  WSV-FEC-EVENTO-MS     PIC S9(15) COMP.
001930     05  WSV-DURACION-MS       PIC S9(15) COMP.
001940     05  WSV-CANT-DEFECTOS     PIC S9(9)  COMP.
001950     05  FILLER                PIC X(09).
001960*
001970******************************************************************
001980*    LAYOUT DE LA CABECERA Y DETALLE DEL RESUMEN DE LOTE.  UN
001990*    SOLO BUFFER DE 132 BYTES CON TRES VISTAS REDEFINIDAS -
002000*    TITULO, LINEA ETIQUETA+CONTADOR (REUTILIZADA PARA LAS
002010*    CUATRO LINEAS DEL RESUMEN) Y DETALLE DE RECHAZO. RQ-2244.
002020*    (VER SECCION "REPORTS - BATCH SUMMARY REPORT" DEL MANUAL
002030*    DE OPERACION LOTE 14)
002040******************************************************************
002050*
002060 01  WS-BUF-RESUMEN              PIC X(132).
002070*
002080 01  WS-TIT-RESUMEN REDEFINES WS-BUF-RESUMEN.
002090     05  FILLER                PIC X(13)  VALUE 'BATCH SUMMARY'.
002100     05  FILLER                PIC X(119) VALUE SPACES.
002110*
002120 01  WS-LIN-RESUMEN REDEFINES WS-BUF-RESUMEN.
002130     05  WS-LIN-ETIQUETA       PIC X(13).
002140     05  WS-LIN-VALOR          PIC ZZZ,ZZZ,ZZ9.
002150     05  FILLER                PIC X(108) VALUE SPACES.
002160*
002170 01  WS-LIN-DETALLE-RECHAZO REDEFINES WS-BUF-RESUMEN.
002180     05  WS-DET-COD-EVENTO     PIC X(20).
002190     05  FILLER                PIC X(02) VALUE SPACES.
002200     05  WS-DET-RAZON          PIC X(25).
002210     05  FILLER                PIC X(85) VALUE SPACES.
002220*
002230 77  FILLER  PIC X(32) VALUE '* FINAL  WORKING-STORAGE EVIN  *'.
002240*
002250******************************************************************
002260 PROCEDURE DIVISION.
002270*
002280 MAIN-PROGRAM-I.
002290*
002300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
002310     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
002320                            UNTIL WS-FIN-LECTURA.
002330     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
002340*
002350 MAIN-PROGRAM-F.  GOBACK.
002360*
002370*-----------------------------------------------------------------
002380*    1000-INICIO-I - ABRE ARCHIVOS, LEE TARJETA DE CONTROL CON
002390*    LA HORA DE PROCESO Y LEE EL PRIMER REGISTRO DEL LOTE.
002400*-----------------------------------------------------------------
002410 1000-INICIO-I.
002420*
002430     SET WS-NO-FIN-LECTURA TO TRUE.
002440*
002450     OPEN INPUT  PARM-EJECUCION.
002460     IF FS-PARM IS NOT EQUAL '00'
002470        DISPLAY '* ERROR EN OPEN PARM-EJECUCION = ' FS-PARM
002480        MOVE 9999 TO RETURN-CODE
002490        SET WS-FIN-LECTURA TO TRUE
002500        GO TO 1000-INICIO-F
002510     END-IF.
002520*
002530     READ PARM-EJECUCION.
002540     IF FS-PARM IS NOT EQUAL '00'
002550        DISPLAY '* ERROR EN LECTURA DE PARM-EJECUCION = ' FS-PARM
002560        MOVE 9999 TO RETURN-CODE
002570        SET WS-FIN-LECTURA TO TRUE
002580        GO TO 1000-INICIO-F
002590     END-IF.
002600*
002610     IF PRM-AHORA-MS-ALFA(1:14) IS NOT DIGITOS
002620        DISPLAY '* TARJETA DE CONTROL INVALIDA - HORA DE PROCESO'
002630        MOVE 9999 TO RETURN-CODE
002640        SET WS-FIN-LECTURA TO TRUE
002650        GO TO 1000-INICIO-F
002660     END-IF.
002670*
002680     MOVE PRM-AHORA-MS TO WS-AHORA-MS.
002690     COMPUTE WS-LIMITE-FUTURO-MS = WS-AHORA-MS + WS-TOLERANCIA-MS.
002700     CLOSE PARM-EJECUCION.
002710*
002720     OPEN INPUT EVENTOS-ENTRADA.
002730     IF FS-ENTRADA IS NOT EQUAL '00'
002740        DISPLAY '* ERROR EN OPEN EVENTOS-ENTRADA = ' FS-ENTRADA
002750        MOVE 9999 TO RETURN-CODE
002760        SET WS-FIN-LECTURA TO TRUE
002770        GO TO 1000-INICIO-F
002780     END-IF.
002790*
002800     OPEN I-O MAESTRO-EVENTOS.
002810     IF FS-MAESTRO IS NOT EQUAL '00' AND FS-MAESTRO IS NOT EQUAL
002820        '05'
002830        DISPLAY '* ERROR EN OPEN MAESTRO-EVENTOS = ' FS-MAESTRO
002840        MOVE 9999 TO RETURN-CODE
002850        SET WS-FIN-LECTURA TO TRUE
002860        GO TO 1000-INICIO-F
002870     END-IF.
002880*
002890     OPEN OUTPUT ARCHIVO-RECHAZOS.
002900     IF FS-RECHAZOS IS NOT EQUAL '00'
002910        DISPLAY '* ERROR EN OPEN ARCHIVO-RECHAZOS = ' FS-RECHAZOS
002920        MOVE 9999 TO RETURN-CODE
002930        SET WS-FIN-LECTURA TO TRUE
002940        GO TO 1000-INICIO-F
002950     END-IF.
002960*
002970     OPEN OUTPUT LISTADO-RESUMEN.
002980     IF FS-LISTADO IS NOT EQUAL '00'
002990        DISPLAY '* ERROR EN OPEN LISTADO-RESUMEN = ' FS-LISTADO
003000        MOVE 9999 TO RETURN-CODE
003010        SET WS-FIN-LECTURA TO TRUE
003020        GO TO 1000-INICIO-F
003030     END-IF.
003040*
003050     PERFORM 2100-LEER-I THRU 2100-LEER-F.
003060*
003070 1000-INICIO-F.  EXIT.
003080*
003090*-----------------------------------------------------------------
003100*    2000-PROCESO-I - UN CICLO POR REGISTRO DE ENTRADA: VALIDA,
003110*    SELLA LA HORA DE RECEPCION Y APLICA EL ALTA/ACTUALIZACION
003120*    CONTRA EL MAESTRO.
003130*-----------------------------------------------------------------
003140 2000-PROCESO-I.
003150*
003160     PERFORM 2100-VALIDAR-I THRU 2100-VALIDAR-F.
003170*
003180     IF WS-REG-ES-VALIDO
003190        MOVE ENT-COD-EVENTO     TO WSV-COD-EVENTO
003200        MOVE ENT-COD-MAQUINA    TO WSV-COD-MAQUINA
003210        MOVE ENT-COD-LINEA      TO WSV-COD-LINEA
003220        MOVE ENT-FEC-EVENTO-MS  TO WSV-FEC-EVENTO-MS
003230        MOVE ENT-DURACION-MS    TO WSV-DURACION-MS
003240        MOVE ENT-CANT-DEFECTOS  TO WSV-CANT-DEFECTOS
003250        PERFORM 2200-ACTUALIZAR-I THRU 2200-ACTUALIZAR-F
003260     ELSE
003270        MOVE ENT-COD-EVENTO   TO RCH-COD-EVENTO
003280        MOVE WS-RAZON-RECHAZO TO RCH-RAZON
003290        WRITE REG-RECHAZO
003300        ADD 1 TO WS-RECHAZADOS
003310     END-IF.
003320*
003330     PERFORM 2100-LEER-I THRU 2100-LEER-F.
003340*
003350 2000-PROCESO-F.  EXIT.
003360*
003370*-----------------------------------------------------------------
003380*    2100-LEER-I - LEE EL SIGUIENTE REGISTRO DEL LOTE DE ENTRADA
003390*-----------------------------------------------------------------
003400 2100-LEER-I.
003410*
003420     READ EVENTOS-ENTRADA.
003430     EVALUATE FS-ENTRADA
003440        WHEN '00'
003450           CONTINUE
003460        WHEN '10'
003470           SET WS-FIN-LECTURA TO TRUE
003480        WHEN OTHER
003490           DISPLAY '* ERROR EN LECTURA EVENTOS-ENTRADA = '
003500                    FS-ENTRADA
003510           MOVE 9999 TO RETURN-CODE
003520           SET WS-FIN-LECTURA TO TRUE
003530     END-EVALUATE.
003540*
003550 2100-LEER-F.  EXIT.
003560*
003570*-----------------------------------------------------------------
003580*    2100-VALIDAR-I - APLICA LAS TRES REGLAS DE VALIDACION EN
003590*    ORDEN (GANA LA PRIMERA QUE FALLA). RQ-1163 / RQ-1198 /
003600*    RQ-1206.
003610*-----------------------------------------------------------------
003620 2100-VALIDAR-I.
003630*
003640     SET WS-REG-ES-VALIDO TO TRUE.
003650     MOVE SPACES TO WS-RAZON-RECHAZO.
003660*
003670     IF ENT-DURACION-MS < ZERO OR
003680        ENT-DURACION-MS > WS-MAX-DURACION-MS
003690        SET WS-REG-NO-ES-VALIDO TO TRUE
003700        MOVE 'INVALID_DURATION'         TO WS-RAZON-RECHAZO
003710     ELSE
003720        IF ENT-FEC-EVENTO-MS > WS-LIMITE-FUTURO-MS
003730           SET WS-REG-NO-ES-VALIDO TO TRUE
003740           MOVE 'FUTURE_EVENT_TIME'     TO WS-RAZON-RECHAZO
003750        ELSE
003760           IF ENT-COD-EVENTO  IS EQUAL TO SPACES OR
003770              ENT-COD-MAQUINA IS EQUAL TO SPACES
003780              SET WS-REG-NO-ES-VALIDO TO TRUE
003790              MOVE 'MISSING_MANDATORY_FIELDS' TO WS-RAZON-RECHAZO
003800           END-IF
003810        END-IF
003820     END-IF.
003830*
003840 2100-VALIDAR-F.  EXIT.
003850*
003860*-----------------------------------------------------------------
003870*    2200-ACTUALIZAR-I - BUSCA LA CLAVE EN EL MAESTRO Y RESUELVE
003880*    ALTA / DEDUPLICADO / DESCARTE POR OBSOLESCENCIA /
003890*    ACTUALIZACION. RQ-1340 / RQ-1402 / RQ-1671.
003900*-----------------------------------------------------------------
003910 2200-ACTUALIZAR-I.
003920*
003930     MOVE WSV-COD-EVENTO TO EVT-COD-EVENTO.
003940     READ MAESTRO-EVENTOS
003950          KEY IS EVT-COD-EVENTO
003960          INVALID KEY
003970             SET WS-REG-NO-EXISTE TO TRUE
003980          NOT INVALID KEY
003990             SET WS-REG-EXISTE TO TRUE
004000     END-READ.
004010*
004020     IF WS-REG-NO-EXISTE
004030        MOVE WSV-COD-EVENTO    TO EVT-COD-EVENTO
004040        MOVE WSV-COD-MAQUINA   TO EVT-COD-MAQUINA
004050        MOVE WSV-COD-LINEA     TO EVT-COD-LINEA
004060        MOVE WSV-FEC-EVENTO-MS TO EVT-FEC-EVENTO-MS
004070        MOVE WS-AHORA-MS       TO EVT-FEC-RECEP-MS
004080        MOVE WSV-DURACION-MS   TO EVT-DURACION-MS
004090        MOVE WSV-CANT-DEFECTOS TO EVT-CANT-DEFECTOS
004100        WRITE REG-EVENTO
004110        IF FS-MAESTRO IS NOT EQUAL '00'
004120           DISPLAY '* ERROR EN WRITE MAESTRO-EVENTOS = '
004130                    FS-MAESTRO
004140           MOVE 9999 TO RETURN-CODE
004150           SET WS-FIN-LECTURA TO TRUE
004160        ELSE
004170           ADD 1 TO WS-ACEPTADOS
004180        END-IF
004190     ELSE
004200        PERFORM 2210-COMPARAR-I THRU 2210-COMPARAR-F
004210        IF WS-REG-ES-VALIDO
004220           ADD 1 TO WS-DEDUPLICADOS
004230        ELSE
004240           IF EVT-FEC-RECEP-MS > WS-AHORA-MS
004250              CONTINUE
004260           ELSE
004270              MOVE WSV-COD-MAQUINA   TO EVT-COD-MAQUINA
004280              MOVE WSV-COD-LINEA     TO EVT-COD-LINEA
004290              MOVE WSV-FEC-EVENTO-MS TO EVT-FEC-EVENTO-MS
004300              MOVE WS-AHORA-MS       TO EVT-FEC-RECEP-MS
004310              MOVE WSV-DURACION-MS   TO EVT-DURACION-MS
004320              MOVE WSV-CANT-DEFECTOS TO EVT-CANT-DEFECTOS
004330              REWRITE REG-EVENTO
004340              IF FS-MAESTRO IS NOT EQUAL '00'
004350                 DISPLAY '* ERROR EN REWRITE MAESTRO-EVENTOS = '
004360                          FS-MAESTRO
004370                 MOVE 9999 TO RETURN-CODE
004380                 SET WS-FIN-LECTURA TO TRUE
004390              ELSE
004400                 ADD 1 TO WS-ACTUALIZADOS
004410              END-IF
004420           END-IF
004430        END-IF
004440     END-IF.
004450*
004460 2200-ACTUALIZAR-F.  EXIT.
004470*
004480*-----------------------------------------------------------------
004490*    2210-COMPARAR-I - REGLA DE IGUALDAD DE CONTENIDO PARA
004500*    DEDUPLICACION. NO PARTICIPA LA FECHA DE RECEPCION.
004510*    DEJA WS-REG-VALIDO-SW EN 'Y' SI EL CONTENIDO ES IDENTICO.
004520*-----------------------------------------------------------------
004530 2210-COMPARAR-I.
004540*
004550     IF EVT-COD-MAQUINA    IS EQUAL TO WSV-COD-MAQUINA   AND
004560        EVT-COD-LINEA      IS EQUAL TO WSV-COD-LINEA     AND
004570        EVT-FEC-EVENTO-MS  IS EQUAL TO WSV-FEC-EVENTO-MS AND
004580        EVT-DURACION-MS    IS EQUAL TO WSV-DURACION-MS   AND
004590        EVT-CANT-DEFECTOS  IS EQUAL TO WSV-CANT-DEFECTOS
004600        SET WS-REG-ES-VALIDO TO TRUE
004610     ELSE
004620        SET WS-REG-NO-ES-VALIDO TO TRUE
004630     END-IF.
004640*
004650 2210-COMPARAR-F.  EXIT.
004660*
004670*-----------------------------------------------------------------
004680*    9999-FINAL-I - IMPRIME EL RESUMEN, VUELCA EL DETALLE DE
004690*    RECHAZOS Y CIERRA LOS ARCHIVOS. RQ-1588.
004700*-----------------------------------------------------------------
004710 9999-FINAL-I.
004720*
004730     WRITE REG-SALIDA FROM WS-TIT-RESUMEN        AFTER C01.
004740*
004750     MOVE '  ACCEPTED : ' TO WS-LIN-ETIQUETA.
004760     MOVE WS-ACEPTADOS    TO WS-LIN-VALOR.
004770     WRITE REG-SALIDA FROM WS-LIN-RESUMEN        AFTER 1.
004780*
004790     MOVE '  DEDUPED  : ' TO WS-LIN-ETIQUETA.
004800     MOVE WS-DEDUPLICADOS TO WS-LIN-VALOR.
004810     WRITE REG-SALIDA FROM WS-LIN-RESUMEN        AFTER 1.
004820*
004830     MOVE '  UPDATED  : ' TO WS-LIN-ETIQUETA.
004840     MOVE WS-ACTUALIZADOS TO WS-LIN-VALOR.
004850     WRITE REG-SALIDA FROM WS-LIN-RESUMEN        AFTER 1.
004860*
004870     MOVE '  REJECTED : ' TO WS-LIN-ETIQUETA.
004880     MOVE WS-RECHAZADOS   TO WS-LIN-VALOR.
004890     WRITE REG-SALIDA FROM WS-LIN-RESUMEN        AFTER 1.
004900*
004910     PERFORM 9500-IMPRIMIR-RECHAZOS-I
004920             THRU 9500-IMPRIMIR-RECHAZOS-F.
004930*
004940     CLOSE EVENTOS-ENTRADA.
004950     CLOSE MAESTRO-EVENTOS.
004960     CLOSE ARCHIVO-RECHAZOS.
004970     CLOSE LISTADO-RESUMEN.
004980*
004990     DISPLAY 'INGESTA DE EVENTOS - FIN DE PROCESO'.
005000     DISPLAY 'ACEPTADOS    : ' WS-ACEPTADOS.
005010     DISPLAY 'DEDUPLICADOS : ' WS-DEDUPLICADOS.
005020     DISPLAY 'ACTUALIZADOS : ' WS-ACTUALIZADOS.
005030     DISPLAY 'RECHAZADOS   : ' WS-RECHAZADOS.
005040*
005050 9999-FINAL-F.  EXIT.
005060*
005070*-----------------------------------------------------------------
005080*    9500-IMPRIMIR-RECHAZOS-I - VUELVE A ABRIR EL ARCHIVO DE
005090*    RECHAZOS EN INPUT Y VUELCA CADA REGISTRO AL LISTADO.
005100*-----------------------------------------------------------------
005110 9500-IMPRIMIR-RECHAZOS-I.
005120*
005130     CLOSE ARCHIVO-RECHAZOS.
005140     OPEN INPUT ARCHIVO-RECHAZOS.
005150     IF FS-RECHAZOS IS NOT EQUAL '00'
005160        DISPLAY '* ERROR EN REOPEN ARCHIVO-RECHAZOS = '
005170                 FS-RECHAZOS
005180        GO TO 9500-IMPRIMIR-RECHAZOS-F
005190     END-IF.
005200*
005210     READ ARCHIVO-RECHAZOS.
005220     PERFORM 9510-DETALLE-RECHAZO-I THRU 9510-DETALLE-RECHAZO-F
005230             UNTIL FS-RECHAZOS IS EQUAL '10'.
005240*
005250 9500-IMPRIMIR-RECHAZOS-F.  EXIT.
005260*
005270*-----------------------------------------------------------------
005280*    9510-DETALLE-RECHAZO-I - IMPRIME UNA LINEA DE DETALLE DE
005290*    RECHAZO Y AVANZA AL SIGUIENTE REGISTRO DEL SCRATCH.
005300*-----------------------------------------------------------------
005310 9510-DETALLE-RECHAZO-I.
005320*
005330     MOVE RCH-COD-EVENTO TO WS-DET-COD-EVENTO.
005340     MOVE RCH-RAZON      TO WS-DET-RAZON.
005350     WRITE REG-SALIDA FROM WS-LIN-DETALLE-RECHAZO AFTER 1.
005360     READ ARCHIVO-RECHAZOS.
005370*
005380 9510-DETALLE-RECHAZO-F.  EXIT.
005390
